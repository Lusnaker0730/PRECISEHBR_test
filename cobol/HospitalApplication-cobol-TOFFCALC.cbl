000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TOFFCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/09/96.
000700 DATE-COMPILED. 11/09/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM IS CALLED ONCE PER PATIENT BY HBRBATCH
001400*          TO RUN THE ARC TRADE-OFF MODEL - A MULTIPLICATIVE COX
001500*          HAZARD MODEL THAT WEIGHS EACH PATIENT'S DEMOGRAPHIC,
001600*          LAB AND PROCEDURE FACTORS AGAINST BOTH A 1-YEAR
001700*          BLEEDING EVENT RATE AND A 1-YEAR THROMBOTIC EVENT
001800*          RATE, SO CARDIOLOGY CAN WEIGH THE TWO RISKS AGAINST
001900*          EACH OTHER WHEN DECIDING DUAL-ANTIPLATELET DURATION.
002000*
002100******************************************************************
002200*    CHANGE LOG
002300*    11/09/96 JS  ORIGINAL VERSION - ARC TRADE-OFF COMMITTEE
002400*                 HAZARD RATIO TABLE, CARDIOLOGY SVCS REQ 5190
002500*    01/22/99 TGD Y2K REVIEW - NO DATE ARITHMETIC IN THIS
002600*                 SUBPROGRAM, NO CHANGE REQUIRED, SIGNED OFF
002700*    05/03/02 MM  ADDED DEBUG-VIEW REDEFINITIONS OF THE FACTOR
002800*                 FLAGS AND HAZARD WORK AREAS FOR PROD-SUPPORT
002900*                 DUMPS (AUDIT AR-02-61)
003000*    08/14/03 MM  CORRECTED THE FLAT REDEFINITION WIDTH ON THE
003100*                 HAZARD RATIO WORK AREA (AR-03-44)
003200*    08/22/05 RLH DROPPED THE LK- LINKAGE PREFIX AND SPLIT THE
003300*                 RETURN CODE BACK OUT AS ITS OWN CALL PARAMETER
003400*                 TO MATCH THE CLCLBCST CALLING STANDARD (AR-05-19)
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700*    BASELINE-HAZARD IS -LN(1 - 2.5/100), PRE-DERIVED BY HAND
004800*    SINCE THIS SHOP'S COMPILER CARRIES NO LOGARITHM FUNCTION.
004900*    WS-EULER-E IS USED WITH THE ** OPERATOR TO RAISE E TO THE
005000*    NEGATIVE HAZARD EXPONENT IN PLACE OF AN EXP FUNCTION.
005100 01  WS-MODEL-CONSTANTS.
005200     05  WS-BASELINE-HAZARD          PIC S9V9(8) COMP-3
005300                                      VALUE 0.02531781.
005400     05  WS-EULER-E                  PIC S9V9(8) COMP-3
005500                                      VALUE 2.71828183.
005600     05  FILLER                      PIC X(01).
005700 01  WS-MODEL-CONSTANTS-X REDEFINES WS-MODEL-CONSTANTS
005800                                     PIC X(11).
005900
006000 01  WS-FACTOR-FLAGS.
006100     05  WS-AGE-GE-65                PIC X(01).
006200         88  AGE-GE-65-YES           VALUE "Y".
006300     05  WS-HB-11-129                PIC X(01).
006400         88  HB-11-129-YES           VALUE "Y".
006500     05  WS-HB-LT-11                 PIC X(01).
006600         88  HB-LT-11-YES            VALUE "Y".
006700     05  WS-EGFR-30-59               PIC X(01).
006800         88  EGFR-30-59-YES          VALUE "Y".
006900     05  WS-EGFR-LT-30               PIC X(01).
007000         88  EGFR-LT-30-YES          VALUE "Y".
007100     05  FILLER                      PIC X(01).
007200 01  WS-FACTOR-FLAGS-X REDEFINES WS-FACTOR-FLAGS
007300                                     PIC X(06).
007400
007500 01  WS-HR-WORK-AREA.
007600     05  WS-BLEED-HR                 PIC S9(3)V9(4) COMP-3.
007700     05  WS-THROMB-HR                PIC S9(3)V9(4) COMP-3.
007800     05  WS-EXPONENT                 PIC S9(3)V9(8) COMP-3.
007900     05  FILLER                      PIC X(01).
008000 01  WS-HR-WORK-AREA-X REDEFINES WS-HR-WORK-AREA
008100                                     PIC X(15).                   AR-03-44
008200
008300 01  WS-PCT-WORK-AREA.
008400     05  WS-BLEED-PCT-RAW            PIC S9(3)V9(4) COMP-3.
008500     05  WS-THROMB-PCT-RAW           PIC S9(3)V9(4) COMP-3.
008600     05  FILLER                      PIC X(01).
008700 01  WS-PCT-WORK-AREA-X REDEFINES WS-PCT-WORK-AREA
008800                                     PIC X(09).
008900
009000 LINKAGE SECTION.
009100 01  TOFFCALC-LINKAGE.
009200     05  AGE                   PIC 9(03).
009300     05  HB                    PIC 9(02)V9(02).
009400     05  HB-AVAIL              PIC X(01).
009500     05  EGFR                  PIC 9(03)V9(01).
009600     05  EGFR-AVAIL            PIC X(01).
009700     05  DIABETES              PIC X(01).
009800     05  PRIOR-MI              PIC X(01).
009900     05  SMOKER                PIC X(01).
010000     05  NSTEMI-STEMI          PIC X(01).
010100     05  COMPLEX-PCI           PIC X(01).
010200     05  BMS                   PIC X(01).
010300     05  COPD                  PIC X(01).
010400     05  OAC-DISCHARGE         PIC X(01).
010500     05  BLEED-PCT            PIC 9(03)V9(02).
010600     05  THROMB-PCT           PIC 9(03)V9(02).
010700     05  FILLER                      PIC X(01).
010800
010900 01  RETURN-CD                       PIC S9(04) COMP.
011000
011100 PROCEDURE DIVISION USING TOFFCALC-LINKAGE, RETURN-CD.
011200     PERFORM 100-DETECT-AGE-FACTOR.
011300     PERFORM 110-DETECT-HB-FACTORS.
011400     PERFORM 120-DETECT-EGFR-FACTORS.
011500     PERFORM 200-ACCUM-BLEED-HR.
011600     PERFORM 300-ACCUM-THROMB-HR.
011700     PERFORM 400-CONVERT-BLEED-HR-TO-PCT.
011800     PERFORM 500-CONVERT-THROMB-HR-TO-PCT.
011900     MOVE ZERO TO RETURN-CD.
012000     GOBACK.
012100
012200 100-DETECT-AGE-FACTOR.
012300     MOVE "N" TO WS-AGE-GE-65.
012400     IF AGE >= 65
012500        MOVE "Y" TO WS-AGE-GE-65
012600     END-IF.
012700
012800*    HB BANDS ARE MUTUALLY EXCLUSIVE - THE COMMITTEE'S OWN TABLE
012900*    CALLS FOR 11-12.9 TO BE TESTED AHEAD OF THE UNDER-11 BAND.
013000 110-DETECT-HB-FACTORS.
013100     MOVE "N" TO WS-HB-11-129.
013200     MOVE "N" TO WS-HB-LT-11.
013300     IF HB-AVAIL = "Y"
013400        IF HB >= 11.0 AND HB < 13.0
013500           MOVE "Y" TO WS-HB-11-129
013600        ELSE
013700           IF HB < 11.0
013800              MOVE "Y" TO WS-HB-LT-11
013900           END-IF
014000        END-IF
014100     END-IF.
014200
014300 120-DETECT-EGFR-FACTORS.
014400     MOVE "N" TO WS-EGFR-30-59.
014500     MOVE "N" TO WS-EGFR-LT-30.
014600     IF EGFR-AVAIL = "Y"
014700        IF EGFR >= 30 AND EGFR < 60
014800           MOVE "Y" TO WS-EGFR-30-59
014900        ELSE
015000           IF EGFR < 30
015100              MOVE "Y" TO WS-EGFR-LT-30
015200           END-IF
015300        END-IF
015400     END-IF.
015500
015600*    EACH ACTIVE FACTOR MULTIPLIES THE RUNNING BLEEDING HAZARD
015700*    RATIO PER THE ARC TRADE-OFF COMMITTEE'S TABLE.
015800 200-ACCUM-BLEED-HR.
015900     MOVE 1.0 TO WS-BLEED-HR.
016000     IF AGE-GE-65-YES
016100        COMPUTE WS-BLEED-HR = WS-BLEED-HR * 1.50
016200     END-IF.
016300     IF HB-11-129-YES
016400        COMPUTE WS-BLEED-HR = WS-BLEED-HR * 1.69
016500     END-IF.
016600     IF HB-LT-11-YES
016700        COMPUTE WS-BLEED-HR = WS-BLEED-HR * 3.99
016800     END-IF.
016900     IF EGFR-LT-30-YES
017000        COMPUTE WS-BLEED-HR = WS-BLEED-HR * 1.43
017100     END-IF.
017200     IF SMOKER = "Y"
017300        COMPUTE WS-BLEED-HR = WS-BLEED-HR * 1.47
017400     END-IF.
017500     IF COMPLEX-PCI = "Y"
017600        COMPUTE WS-BLEED-HR = WS-BLEED-HR * 1.32
017700     END-IF.
017800     IF COPD = "Y"
017900        COMPUTE WS-BLEED-HR = WS-BLEED-HR * 1.39
018000     END-IF.
018100     IF OAC-DISCHARGE = "Y"
018200        COMPUTE WS-BLEED-HR = WS-BLEED-HR * 2.00
018300     END-IF.
018400
018500*    SAME ACCUMULATION, THROMBOTIC SIDE OF THE TABLE.
018600 300-ACCUM-THROMB-HR.
018700     MOVE 1.0 TO WS-THROMB-HR.
018800     IF HB-11-129-YES
018900        COMPUTE WS-THROMB-HR = WS-THROMB-HR * 1.27
019000     END-IF.
019100     IF HB-LT-11-YES
019200        COMPUTE WS-THROMB-HR = WS-THROMB-HR * 1.50
019300     END-IF.
019400     IF EGFR-30-59-YES
019500        COMPUTE WS-THROMB-HR = WS-THROMB-HR * 1.30
019600     END-IF.
019700     IF EGFR-LT-30-YES
019800        COMPUTE WS-THROMB-HR = WS-THROMB-HR * 1.69
019900     END-IF.
020000     IF DIABETES = "Y"
020100        COMPUTE WS-THROMB-HR = WS-THROMB-HR * 1.56
020200     END-IF.
020300     IF PRIOR-MI = "Y"
020400        COMPUTE WS-THROMB-HR = WS-THROMB-HR * 1.89
020500     END-IF.
020600     IF SMOKER = "Y"
020700        COMPUTE WS-THROMB-HR = WS-THROMB-HR * 1.48
020800     END-IF.
020900     IF NSTEMI-STEMI = "Y"
021000        COMPUTE WS-THROMB-HR = WS-THROMB-HR * 1.82
021100     END-IF.
021200     IF COMPLEX-PCI = "Y"
021300        COMPUTE WS-THROMB-HR = WS-THROMB-HR * 1.50
021400     END-IF.
021500     IF BMS = "Y"
021600        COMPUTE WS-THROMB-HR = WS-THROMB-HR * 1.53
021700     END-IF.
021800
021900*    PROBABILITY = (1 - E**(-BASELINE-HAZARD * HR)) * 100, CAPPED
022000*    AT 100.00 AND ROUNDED HALF-UP TO 2 DECIMALS.
022100 400-CONVERT-BLEED-HR-TO-PCT.
022200     COMPUTE WS-EXPONENT =
022300        0 - (WS-BASELINE-HAZARD * WS-BLEED-HR).
022400     COMPUTE WS-BLEED-PCT-RAW =
022500        (1 - (WS-EULER-E ** WS-EXPONENT)) * 100.
022600     COMPUTE BLEED-PCT ROUNDED = WS-BLEED-PCT-RAW.
022700     IF BLEED-PCT > 100.00
022800        MOVE 100.00 TO BLEED-PCT
022900     END-IF.
023000
023100 500-CONVERT-THROMB-HR-TO-PCT.
023200     COMPUTE WS-EXPONENT =
023300        0 - (WS-BASELINE-HAZARD * WS-THROMB-HR).
023400     COMPUTE WS-THROMB-PCT-RAW =
023500        (1 - (WS-EULER-E ** WS-EXPONENT)) * 100.
023600     COMPUTE THROMB-PCT ROUNDED = WS-THROMB-PCT-RAW.
023700     IF THROMB-PCT > 100.00
023800        MOVE 100.00 TO THROMB-PCT
023900     END-IF.
