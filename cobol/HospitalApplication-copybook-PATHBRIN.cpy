000100******************************************************************
000200*    COPYBOOK      PATHBRIN                                     *
000300*    DESCRIPTION    INPUT LAYOUT FOR THE PRECISE-HBR BLEEDING   *
000400*                   RISK BATCH CALCULATOR.  ONE OCCURRENCE OF   *
000500*                   THIS RECORD IS BUILT PER CARDIAC PATIENT BY *
000600*                   THE NIGHTLY CATH-LAB EXTRACT JOB AND PASSED *
000700*                   TO HBRBATCH AS THE PATIENT-FILE.            *
000800*    RECORD LENGTH  100 BYTES, FIXED, UNBLOCKED                 *
000900******************************************************************
001000*    CHANGE LOG
001100*    03/14/91 JS  ORIGINAL LAYOUT - CARDIOLOGY SVCS REQUEST 4401
001200*    09/02/92 MM  ADDED PAT-CREAT-UNIT AND PAT-PLT-UNIT, THE
001300*                 EXTRACT NOW CARRIES SOURCE LAB UNIT CODES
001400*    06/18/94 AK  ADDED ARC-HBR CONDITION FLAG GROUP (TICKET
001500*                 CARD-94-118, BLEEDING RISK COMMITTEE)
001600*    11/09/96 JS  ADDED TRADE-OFF MODEL FLAGS (DIABETES THRU
001700*                 OAC-DISCHARGE) FOR THE NEW ARC TRADE-OFF RUN
001800*    01/22/99 TGD Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS
001900*                 COPYBOOK, NO CHANGE REQUIRED, SIGNED OFF
002000*    05/03/02 MM  REDEFINED THE LAB-VALUE AND FLAG GROUPS SO
002100*                 HBRBATCH CAN INITIALIZE THEM IN ONE MOVE
002200******************************************************************
002300 01  PATIENT-HBR-REC.
002400     05  PAT-ID                      PIC X(08).
002500     05  PAT-NAME                    PIC X(20).
002600     05  PAT-GENDER                  PIC X(01).
002700         88  PAT-GENDER-MALE         VALUE "M".
002800         88  PAT-GENDER-FEMALE       VALUE "F".
002900     05  PAT-AGE                     PIC 9(03).
003000     05  PAT-AGE-EDIT REDEFINES PAT-AGE
003100                                     PIC ZZ9.
003200     05  PAT-LAB-VALUES.
003300         10  PAT-HB                  PIC 9(02)V9(02).
003400         10  PAT-HB-UNIT             PIC X(06).
003500         10  PAT-WBC                 PIC 9(03)V9(02).
003600         10  PAT-WBC-UNIT            PIC X(06).
003700         10  PAT-EGFR                PIC 9(03)V9(01).
003800         10  PAT-CREAT               PIC 9(02)V9(02).
003900         10  PAT-CREAT-UNIT          PIC X(06).
004000         10  PAT-PLATELETS           PIC 9(04)V9(01).
004100         10  PAT-PLT-UNIT            PIC X(06).
004200     05  PAT-LAB-VALUES-X REDEFINES PAT-LAB-VALUES
004300                                     PIC X(46).
004400     05  PAT-CONDITION-FLAGS.
004500         10  PAT-PRIOR-BLEED         PIC X(01).
004600             88  PRIOR-BLEED-YES     VALUE "Y".
004700         10  PAT-OAC                 PIC X(01).
004800             88  OAC-YES             VALUE "Y".
004900         10  PAT-BLEED-DIATH         PIC X(01).
005000             88  BLEED-DIATH-YES     VALUE "Y".
005100         10  PAT-CIRRHOSIS           PIC X(01).
005200             88  CIRRHOSIS-YES       VALUE "Y".
005300         10  PAT-PORTAL-HTN          PIC X(01).
005400             88  PORTAL-HTN-YES      VALUE "Y".
005500         10  PAT-MALIGNANCY          PIC X(01).
005600             88  MALIGNANCY-YES      VALUE "Y".
005700         10  PAT-MALIG-ACTIVE        PIC X(01).
005800             88  MALIG-ACTIVE-YES    VALUE "Y".
005900         10  PAT-NSAID-STEROID       PIC X(01).
006000             88  NSAID-STEROID-YES   VALUE "Y".
006100         10  PAT-DIABETES            PIC X(01).
006200             88  DIABETES-YES        VALUE "Y".
006300         10  PAT-PRIOR-MI            PIC X(01).
006400             88  PRIOR-MI-YES        VALUE "Y".
006500         10  PAT-SMOKER              PIC X(01).
006600             88  SMOKER-YES          VALUE "Y".
006700         10  PAT-NSTEMI-STEMI        PIC X(01).
006800             88  NSTEMI-STEMI-YES    VALUE "Y".
006900         10  PAT-COMPLEX-PCI         PIC X(01).
007000             88  COMPLEX-PCI-YES     VALUE "Y".
007100         10  PAT-BMS                 PIC X(01).
007200             88  BMS-YES             VALUE "Y".
007300         10  PAT-COPD                PIC X(01).
007400             88  COPD-YES            VALUE "Y".
007500         10  PAT-OAC-DISCHARGE       PIC X(01).
007600             88  OAC-DISCHARGE-YES   VALUE "Y".
007700     05  PAT-CONDITION-FLAGS-X REDEFINES PAT-CONDITION-FLAGS
007800                                     PIC X(16).
007900     05  FILLER                      PIC X(06).
008000******************************************************************
008100*    END OF COPYBOOK PATHBRIN - 100 BYTES                       *
008200******************************************************************
