000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  UNITCONV.
000400 AUTHOR. MARY MALLORY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/02/92.
000700 DATE-COMPILED. 09/02/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM IS CALLED ONCE PER LABORATORY VALUE
001400*          ON THE PATIENT-HBR-REC (HEMOGLOBIN, WBC, CREATININE,
001500*          PLATELETS, EGFR) TO CONVERT THE SOURCE-LAB UNIT INTO
001600*          THE CANONICAL UNIT PRECISE-HBR SCORING EXPECTS.  THE
001700*          EXTRACT JOB CARRIES A UNIT CODE WITH EVERY VALUE
001800*          BECAUSE NOT ALL REFERRING LABS REPORT IN THE SAME
001900*          UNITS.  A BLANK UNIT CODE IS ASSUMED ALREADY
002000*          CANONICAL.
002100*
002200******************************************************************
002300*    CHANGE LOG
002400*    09/02/92 MM  ORIGINAL VERSION - HB, WBC, CREATININE AND
002500*                 PLATELET CONVERSION FACTORS PER LAB SVCS
002600*    06/18/94 AK  ADDED THE EGFR LAB TYPE - ALL ACCEPTED EGFR
002700*                 UNIT SPELLINGS MAP TO FACTOR 1 (NO-OP)
002800*    01/22/99 TGD Y2K REVIEW - NO DATE ARITHMETIC IN THIS
002900*                 SUBPROGRAM, NO CHANGE REQUIRED, SIGNED OFF
003000*    05/03/02 MM  ADDED DEBUG-VIEW REDEFINITION OF THE LINKAGE
003100*                 RECORD FOR PROD-SUPPORT DUMPS (AUDIT AR-02-61)
003200*    08/14/03 MM  CORRECTED THE FLAT REDEFINITION WIDTHS AND
003300*                 MOVED THE UNIT CODE TO WORKING-STORAGE BEFORE
003400*                 THE EVALUATE (AR-03-44)
003500*    08/22/05 RLH DROPPED THE LK- LINKAGE PREFIX AND SPLIT THE
003600*                 RETURN CODE BACK OUT AS ITS OWN CALL PARAMETER
003700*                 TO MATCH THE CLCLBCST CALLING STANDARD (AR-05-19)
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 INPUT-OUTPUT SECTION.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 WORKING-STORAGE SECTION.
005000 01  WS-CONVERSION-FACTOR             PIC S9V9(5) COMP-3.
005100 01  WS-CONVERSION-FACTOR-X REDEFINES WS-CONVERSION-FACTOR
005200                                      PIC X(04).
005300
005400 01  WS-LAB-TYPE-SWITCHES.
005500     05  WS-LAB-TYPE                 PIC X(01).
005600         88  LAB-IS-HEMOGLOBIN       VALUE "H".
005700         88  LAB-IS-WBC              VALUE "W".
005800         88  LAB-IS-CREATININE       VALUE "C".
005900         88  LAB-IS-PLATELETS        VALUE "P".
006000         88  LAB-IS-EGFR             VALUE "E".
006100     05  FILLER                      PIC X(01).
006200
006300*    DEBUG VIEW OF THE CONVERSION INPUTS USED BY THE PROD-SUPPORT
006400*    TEAM TO DUMP THE PARAMETER LIST WHEN UNITCONV 0C7'S
006500 01  WS-DEBUG-WORK-AREA.
006600     05  WS-DEBUG-RAW-VALUE          PIC S9(5)V9(4) COMP-3.
006700     05  WS-DEBUG-CANON-VALUE        PIC S9(5)V9(4) COMP-3.
006800     05  FILLER                      PIC X(01).
006900 01  WS-DEBUG-WORK-AREA-X REDEFINES WS-DEBUG-WORK-AREA
007000                                      PIC X(11).                  AR-03-44
007100
007200 01  WS-UNIT-CODE-WORK.
007300     05  WS-UNIT-CODE-3              PIC X(03).
007400     05  WS-UNIT-CODE-REST           PIC X(03).
007500     05  FILLER                      PIC X(01).
007600 01  WS-UNIT-CODE-WORK-X REDEFINES WS-UNIT-CODE-WORK
007700                                      PIC X(07).                  AR-03-44
007800
007900 LINKAGE SECTION.
008000 01  UNITCONV-LINKAGE.
008100     05  LAB-TYPE                    PIC X(01).
008200     05  UNIT-CODE                   PIC X(06).
008300     05  RAW-VALUE                   PIC S9(5)V9(4) COMP-3.
008400     05  CANON-VALUE                 PIC S9(5)V9(4) COMP-3.
008500     05  FILLER                      PIC X(01).
008600
008700 01  RETURN-CD                       PIC S9(04) COMP.
008800
008900 PROCEDURE DIVISION USING UNITCONV-LINKAGE, RETURN-CD.
009000     MOVE LAB-TYPE TO WS-LAB-TYPE.
009100     MOVE 1.0 TO WS-CONVERSION-FACTOR.
009200     MOVE UNIT-CODE TO WS-UNIT-CODE-WORK-X.
009300
009400     IF LAB-IS-HEMOGLOBIN
009500        EVALUATE WS-UNIT-CODE-WORK-X
009600           WHEN "G/L   "   MOVE 0.1     TO WS-CONVERSION-FACTOR
009700           WHEN "MMOL/L"   MOVE 1.61135 TO WS-CONVERSION-FACTOR
009800           WHEN "MG/DL "   MOVE 0.001   TO WS-CONVERSION-FACTOR
009900           WHEN OTHER      MOVE 1.0     TO WS-CONVERSION-FACTOR
010000        END-EVALUATE
010100     END-IF.
010200
010300     IF LAB-IS-CREATININE
010400        EVALUATE WS-UNIT-CODE-WORK-X
010500           WHEN "UMOL/L"   MOVE 0.0113  TO WS-CONVERSION-FACTOR
010600           WHEN OTHER      MOVE 1.0     TO WS-CONVERSION-FACTOR
010700        END-EVALUATE
010800     END-IF.
010900
011000     IF LAB-IS-WBC
011100        EVALUATE WS-UNIT-CODE-WORK-X
011200           WHEN "/UL   "   MOVE 0.001   TO WS-CONVERSION-FACTOR
011300           WHEN "/MM3  "   MOVE 0.001   TO WS-CONVERSION-FACTOR
011400           WHEN "K/UL  "   MOVE 1.0     TO WS-CONVERSION-FACTOR
011500           WHEN "GIGA/L"   MOVE 1.0     TO WS-CONVERSION-FACTOR
011600           WHEN OTHER      MOVE 1.0     TO WS-CONVERSION-FACTOR
011700        END-EVALUATE
011800     END-IF.
011900
012000     IF LAB-IS-PLATELETS
012100        EVALUATE WS-UNIT-CODE-WORK-X
012200           WHEN "/UL   "   MOVE 0.001   TO WS-CONVERSION-FACTOR
012300           WHEN "K/UL  "   MOVE 1.0     TO WS-CONVERSION-FACTOR
012400           WHEN "GIGA/L"   MOVE 1.0     TO WS-CONVERSION-FACTOR
012500           WHEN OTHER      MOVE 1.0     TO WS-CONVERSION-FACTOR
012600        END-EVALUATE
012700     END-IF.
012800
012900*    ALL ACCEPTED EGFR UNIT SPELLINGS CONVERT AT FACTOR 1 - THE
013000*    LAB ONLY EVER REPORTS EGFR IN ML/MIN/1.73M2
013100     IF LAB-IS-EGFR
013200        MOVE 1.0 TO WS-CONVERSION-FACTOR
013300     END-IF.
013400
013500     COMPUTE CANON-VALUE = RAW-VALUE * WS-CONVERSION-FACTOR.
013600     MOVE ZERO TO RETURN-CD.
013700     GOBACK.
