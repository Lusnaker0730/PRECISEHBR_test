000100******************************************************************
000200*    COPYBOOK      RESHBROU                                     *
000300*    DESCRIPTION    OUTPUT LAYOUT FOR THE PRECISE-HBR BLEEDING  *
000400*                   RISK BATCH CALCULATOR.  ONE OCCURRENCE OF   *
000500*                   THIS RECORD IS WRITTEN PER PATIENT SCORED   *
000600*                   BY HBRBATCH AS THE RESULT-FILE, FOR PICKUP  *
000700*                   BY THE DISCHARGE-PLANNING EXTRACT.          *
000800*    RECORD LENGTH  70 BYTES, FIXED, UNBLOCKED                  *
000900******************************************************************
001000*    CHANGE LOG
001100*    03/14/91 JS  ORIGINAL LAYOUT - CARDIOLOGY SVCS REQUEST 4401
001200*    06/18/94 AK  ADDED RES-ARC-PTS AND RES-ARC-COUNT WHEN THE
001300*                 ARC-HBR COMMITTEE ASKED FOR FACTOR COUNTS ON
001400*                 THE DISCHARGE EXTRACT, NOT JUST THE SCORE
001500*    11/09/96 JS  ADDED RES-TO-BLEED-PCT AND RES-TO-THROMB-PCT
001600*                 FOR THE NEW ARC TRADE-OFF RUN
001700*    01/22/99 TGD Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS
001800*                 COPYBOOK, NO CHANGE REQUIRED, SIGNED OFF
001900*    05/03/02 MM  REDEFINED THE SCORE-COMPONENT AND TRADE-OFF
002000*                 GROUPS SO HBRBATCH CAN CLEAR THEM IN ONE MOVE
002100******************************************************************
002200 01  RESULT-HBR-REC.
002300     05  RES-PAT-ID                  PIC X(08).
002400     05  RES-SCORE                   PIC 9(03).
002500     05  RES-CATEGORY                PIC X(20).
002600     05  RES-BLEED-RISK-PCT          PIC 9(02)V9(02).
002700     05  RES-SCORE-COMPONENTS.
002800         10  RES-AGE-SCORE           PIC 9(02)V9(02).
002900         10  RES-HB-SCORE            PIC 9(02)V9(02).
003000         10  RES-EGFR-SCORE          PIC 9(02)V9(02).
003100         10  RES-WBC-SCORE           PIC 9(02)V9(02).
003200     05  RES-SCORE-COMPONENTS-X REDEFINES RES-SCORE-COMPONENTS
003300                                     PIC X(16).
003400     05  RES-POINTS.
003500         10  RES-BLEED-PTS           PIC 9(01).
003600         10  RES-OAC-PTS             PIC 9(01).
003700         10  RES-ARC-PTS             PIC 9(01).
003800         10  RES-ARC-COUNT           PIC 9(01).
003900     05  RES-TRADEOFF-PCTS.
004000         10  RES-TO-BLEED-PCT        PIC 9(03)V9(02).
004100         10  RES-TO-THROMB-PCT       PIC 9(03)V9(02).
004200     05  RES-TRADEOFF-PCTS-X REDEFINES RES-TRADEOFF-PCTS
004300                                     PIC X(10).
004400     05  FILLER                      PIC X(05).
004500******************************************************************
004600*    END OF COPYBOOK RESHBROU - 70 BYTES                        *
004700******************************************************************
