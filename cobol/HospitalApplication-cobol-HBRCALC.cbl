000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HBRCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/91.
000700 DATE-COMPILED. 03/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM IS CALLED ONCE PER PATIENT BY HBRBATCH
001400*          AFTER THE LAB VALUES HAVE BEEN CANONICALIZED AND THE
001500*          ARC-HBR CONDITION FLAGS EVALUATED.  IT COMPUTES THE
001600*          PRECISE-HBR V5.0 BLEEDING-RISK SCORE (AGE, HB, EGFR
001700*          AND WBC COMPONENTS PLUS BLEED/OAC/ARC POINTS), ROUNDS
001800*          THE FINAL SCORE, AND MAPS THE SCORE TO THE 1-YEAR
001900*          BARC 3/5 BLEEDING-RISK PERCENT AND THE 3-WAY RISK
002000*          CATEGORY USED ON THE DISCHARGE EXTRACT AND REPORT.
002100*
002200******************************************************************
002300*    CHANGE LOG
002400*    03/14/91 JS  ORIGINAL VERSION - PRECISE-HBR V5.0 SCORING
002500*                 PER CARDIOLOGY SVCS REQUEST 4401
002600*    09/02/92 MM  CORRECTED THE EGFR CLAMP - WAS CLAMPING TO
002700*                 THE HB RANGE BY MISTAKE, SCORES WERE TOO HIGH
002800*    06/18/94 AK  ARC-HBR COMPOSITE NOW PASSED IN AS A SINGLE
002900*                 ANY-FACTOR FLAG INSTEAD OF 5 SEPARATE FLAGS,
003000*                 SUB-FACTORS DO NOT SCORE INDIVIDUALLY
003100*    01/22/99 TGD Y2K REVIEW - NO DATE ARITHMETIC IN THIS
003200*                 SUBPROGRAM, NO CHANGE REQUIRED, SIGNED OFF
003300*    05/03/02 MM  SWITCHED INTERMEDIATE COMPONENT FIELDS TO
003400*                 4 DECIMAL PLACES SO THE FINAL SUM IS NOT
003500*                 DISTORTED BY EARLY TRUNCATION (AUDIT AR-02-61)
003600*    08/14/03 MM  ADDED THE FLAT REDEFINITION OF THE DEBUG-VIEW
003700*                 GROUP FOR PROD-SUPPORT DUMPS (AUDIT AR-03-44)
003800*    08/22/05 RLH DROPPED THE LK- LINKAGE PREFIX AND SPLIT THE
003900*                 RETURN CODE BACK OUT AS ITS OWN CALL PARAMETER
004000*                 TO MATCH THE CLCLBCST CALLING STANDARD (AR-05-19)
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 INPUT-OUTPUT SECTION.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 WORKING-STORAGE SECTION.
005300 01  WS-CLAMP-WORK-AREA.
005400     05  WS-EFF-AGE                  PIC S9(3) COMP-3.
005500     05  WS-EFF-HB                   PIC S9(2)V9(2) COMP-3.
005600     05  WS-EFF-EGFR                 PIC S9(3)V9(1) COMP-3.
005700     05  WS-EFF-WBC                  PIC S9(3)V9(2) COMP-3.
005800     05  FILLER                      PIC X(01).
005900 01  WS-CLAMP-WORK-AREA-X REDEFINES WS-CLAMP-WORK-AREA
006000                                     PIC X(12).                   AR-03-44
006100
006200 01  WS-COMPONENT-WORK-AREA.
006300     05  WS-AGE-SCORE-RAW            PIC S9(3)V9(4) COMP-3.
006400     05  WS-HB-SCORE-RAW             PIC S9(3)V9(4) COMP-3.
006500     05  WS-EGFR-SCORE-RAW           PIC S9(3)V9(4) COMP-3.
006600     05  WS-WBC-SCORE-RAW            PIC S9(3)V9(4) COMP-3.
006700     05  FILLER                      PIC X(01).
006800 01  WS-COMPONENT-WORK-AREA-X REDEFINES WS-COMPONENT-WORK-AREA
006900                                     PIC X(17).                   AR-03-44
007000
007100 01  WS-SCORE-TOTAL                  PIC S9(5)V9(4) COMP-3.
007200 01  WS-BASE-SCORE                   PIC S9(1) COMP-3 VALUE 2.
007300
007400*    DEBUG VIEW OF THE LINKAGE RECORD USED BY THE PROD-SUPPORT
007500*    TEAM TO DUMP THE PARAMETER LIST WHEN HBRCALC 0C7'S
007600 01  WS-DEBUG-LINKAGE-VIEW.
007700     05  WS-DEBUG-IN-SCORES          PIC X(20).
007800     05  WS-DEBUG-OUT-SCORES         PIC X(20).
007900     05  FILLER                      PIC X(01).
008000 01  WS-DEBUG-LINKAGE-VIEW-X REDEFINES WS-DEBUG-LINKAGE-VIEW
008100                                     PIC X(41).                   AR-03-44
008200
008300 LINKAGE SECTION.
008400 01  HBRCALC-LINKAGE.
008500     05  AGE                   PIC 9(03).
008600     05  HB                    PIC 9(02)V9(02).
008700     05  HB-AVAIL              PIC X(01).
008800     05  EGFR                  PIC 9(03)V9(01).
008900     05  EGFR-AVAIL            PIC X(01).
009000     05  WBC                   PIC 9(03)V9(02).
009100     05  WBC-AVAIL             PIC X(01).
009200     05  PRIOR-BLEED           PIC X(01).
009300     05  OAC                   PIC X(01).
009400     05  ARC-ANY-FACTOR        PIC X(01).
009500     05  AGE-SCORE            PIC 9(02)V9(02).
009600     05  HB-SCORE             PIC 9(02)V9(02).
009700     05  EGFR-SCORE           PIC 9(02)V9(02).
009800     05  WBC-SCORE            PIC 9(02)V9(02).
009900     05  BLEED-PTS            PIC 9(01).
010000     05  OAC-PTS              PIC 9(01).
010100     05  ARC-PTS              PIC 9(01).
010200     05  FINAL-SCORE          PIC 9(03).
010300     05  RISK-PCT             PIC 9(02)V9(02).
010400     05  CATEGORY             PIC X(20).
010500     05  FILLER                      PIC X(01).
010600
010700 01  RETURN-CD                       PIC S9(04) COMP.
010800
010900 PROCEDURE DIVISION USING HBRCALC-LINKAGE, RETURN-CD.
011000     PERFORM 100-CLAMP-AND-SCORE-AGE.
011100     PERFORM 200-CLAMP-AND-SCORE-HB.
011200     PERFORM 300-CLAMP-AND-SCORE-EGFR.
011300     PERFORM 400-CLAMP-AND-SCORE-WBC.
011400     PERFORM 500-SCORE-BLEED-OAC-ARC.
011500     PERFORM 600-SUM-AND-ROUND-SCORE.
011600     PERFORM 700-MAP-RISK-PERCENT.
011700     PERFORM 800-MAP-RISK-CATEGORY.
011800     MOVE ZERO TO RETURN-CD.
011900     GOBACK.
012000
012100 100-CLAMP-AND-SCORE-AGE.
012200     MOVE ZERO TO WS-AGE-SCORE-RAW.
012300     IF AGE > ZERO
012400        MOVE AGE TO WS-EFF-AGE
012500        IF WS-EFF-AGE < 30
012600           MOVE 30 TO WS-EFF-AGE
012700        END-IF
012800        IF WS-EFF-AGE > 80
012900           MOVE 80 TO WS-EFF-AGE
013000        END-IF
013100        IF WS-EFF-AGE > 30
013200           COMPUTE WS-AGE-SCORE-RAW =
013300              (WS-EFF-AGE - 30) * 0.25
013400        END-IF
013500     END-IF.
013600     MOVE WS-AGE-SCORE-RAW TO AGE-SCORE.
013700
013800 200-CLAMP-AND-SCORE-HB.
013900     MOVE ZERO TO WS-HB-SCORE-RAW.
014000     IF HB-AVAIL = "Y"
014100        MOVE HB TO WS-EFF-HB
014200        IF WS-EFF-HB < 5.0
014300           MOVE 5.0 TO WS-EFF-HB
014400        END-IF
014500        IF WS-EFF-HB > 15.0
014600           MOVE 15.0 TO WS-EFF-HB
014700        END-IF
014800        IF WS-EFF-HB < 15.0
014900           COMPUTE WS-HB-SCORE-RAW =
015000              (15.0 - WS-EFF-HB) * 2.5
015100        END-IF
015200     END-IF.
015300     MOVE WS-HB-SCORE-RAW TO HB-SCORE.
015400
015500 300-CLAMP-AND-SCORE-EGFR.
015600     MOVE ZERO TO WS-EGFR-SCORE-RAW.
015700     IF EGFR-AVAIL = "Y"
015800        MOVE EGFR TO WS-EFF-EGFR
015900        IF WS-EFF-EGFR < 5
016000           MOVE 5 TO WS-EFF-EGFR
016100        END-IF
016200        IF WS-EFF-EGFR > 100
016300           MOVE 100 TO WS-EFF-EGFR
016400        END-IF
016500        IF WS-EFF-EGFR < 100
016600           COMPUTE WS-EGFR-SCORE-RAW =
016700              (100 - WS-EFF-EGFR) * 0.05
016800        END-IF
016900     END-IF.
017000     MOVE WS-EGFR-SCORE-RAW TO EGFR-SCORE.
017100
017200 400-CLAMP-AND-SCORE-WBC.
017300     MOVE ZERO TO WS-WBC-SCORE-RAW.
017400     IF WBC-AVAIL = "Y"
017500        MOVE WBC TO WS-EFF-WBC
017600        IF WS-EFF-WBC > 15.0
017700           MOVE 15.0 TO WS-EFF-WBC
017800        END-IF
017900        IF WS-EFF-WBC > 3.0
018000           COMPUTE WS-WBC-SCORE-RAW =
018100              (WS-EFF-WBC - 3.0) * 0.8
018200        END-IF
018300     END-IF.
018400     MOVE WS-WBC-SCORE-RAW TO WBC-SCORE.
018500
018600 500-SCORE-BLEED-OAC-ARC.
018700     MOVE ZERO TO BLEED-PTS.
018800     IF PRIOR-BLEED = "Y"
018900        MOVE 7 TO BLEED-PTS
019000     END-IF.
019100
019200     MOVE ZERO TO OAC-PTS.
019300     IF OAC = "Y"
019400        MOVE 5 TO OAC-PTS
019500     END-IF.
019600
019700     MOVE ZERO TO ARC-PTS.
019800     IF ARC-ANY-FACTOR = "Y"
019900        MOVE 3 TO ARC-PTS
020000     END-IF.
020100
020200 600-SUM-AND-ROUND-SCORE.
020300     COMPUTE WS-SCORE-TOTAL =
020400        WS-BASE-SCORE + WS-AGE-SCORE-RAW + WS-HB-SCORE-RAW
020500        + WS-EGFR-SCORE-RAW + WS-WBC-SCORE-RAW
020600        + BLEED-PTS + OAC-PTS + ARC-PTS.
020700     COMPUTE FINAL-SCORE ROUNDED = WS-SCORE-TOTAL.
020800
020900 700-MAP-RISK-PERCENT.
021000     IF FINAL-SCORE <= 22
021100        COMPUTE RISK-PCT ROUNDED =
021200           0.5 + (FINAL-SCORE / 22) * 3.0
021300        IF RISK-PCT > 3.5
021400           MOVE 3.5 TO RISK-PCT
021500        END-IF
021600     ELSE
021700        IF FINAL-SCORE <= 26
021800           COMPUTE RISK-PCT ROUNDED =
021900              3.5 + ((FINAL-SCORE - 22) / 4) * 2.0
022000           IF RISK-PCT > 5.5
022100              MOVE 5.5 TO RISK-PCT
022200           END-IF
022300        ELSE
022400           IF FINAL-SCORE <= 30
022500              COMPUTE RISK-PCT ROUNDED =
022600                 5.5 + ((FINAL-SCORE - 26) / 4) * 2.5
022700              IF RISK-PCT > 8.0
022800                 MOVE 8.0 TO RISK-PCT
022900              END-IF
023000           ELSE
023100              IF FINAL-SCORE <= 35
023200                 COMPUTE RISK-PCT ROUNDED =
023300                    8.0 + ((FINAL-SCORE - 30) / 5) * 4.0
023400                 IF RISK-PCT > 12.0
023500                    MOVE 12.0 TO RISK-PCT
023600                 END-IF
023700              ELSE
023800                 COMPUTE RISK-PCT ROUNDED =
023900                    12.0 + ((FINAL-SCORE - 35) / 10) * 3.0
024000                 IF RISK-PCT > 15.0
024100                    MOVE 15.0 TO RISK-PCT
024200                 END-IF
024300              END-IF
024400           END-IF
024500        END-IF
024600     END-IF.
024700
024800 800-MAP-RISK-CATEGORY.
024900     IF FINAL-SCORE <= 22
025000        MOVE "NOT HIGH BLEED RISK" TO CATEGORY
025100     ELSE
025200        IF FINAL-SCORE <= 26
025300           MOVE "HBR" TO CATEGORY
025400        ELSE
025500           MOVE "VERY HBR" TO CATEGORY
025600        END-IF
025700     END-IF.
