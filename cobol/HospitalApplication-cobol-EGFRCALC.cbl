000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  EGFRCALC.
000400 AUTHOR. MARY MALLORY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/02/92.
000700 DATE-COMPILED. 09/02/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM IS CALLED BY HBRBATCH WHEN A PATIENT
001400*          RECORD CARRIES NO DIRECT LABORATORY EGFR VALUE BUT
001500*          DOES CARRY A SERUM CREATININE, AN AGE AND A GENDER.
001600*          IT COMPUTES THE 2021 CKD-EPI CREATININE-BASED EGFR
001700*          (RACE-FREE VERSION), WHICH REPLACED THE OLDER MDRD
001800*          FORMULA IN THE LAB'S REPORTING STANDARD IN 1992.
001900*
002000******************************************************************
002100*    CHANGE LOG
002200*    09/02/92 MM  ORIGINAL VERSION - CKD-EPI CREATININE FORMULA
002300*                 PER CARDIOLOGY SVCS REQUEST 4401
002400*    06/18/94 AK  ROUNDED RESULT TO THE NEAREST WHOLE UNIT - LAB
002500*                 REPORTING STANDARD DOES NOT CARRY DECIMALS
002600*    01/22/99 TGD Y2K REVIEW - NO DATE ARITHMETIC IN THIS
002700*                 SUBPROGRAM, NO CHANGE REQUIRED, SIGNED OFF
002800*    05/03/02 MM  ADDED DEBUG-VIEW REDEFINITION OF THE LINKAGE
002900*                 RECORD FOR PROD-SUPPORT DUMPS (AUDIT AR-02-61)
003000*    08/14/03 MM  CORRECTED THE FLAT REDEFINITION WIDTHS ON THE
003100*                 CONSTANT AND INTERMEDIATE GROUPS (AR-03-44)
003200*    08/22/05 RLH DROPPED THE LK- LINKAGE PREFIX AND SPLIT THE
003300*                 RETURN CODE BACK OUT AS ITS OWN CALL PARAMETER
003400*                 TO MATCH THE CLCLBCST CALLING STANDARD (AR-05-19)
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700 01  WS-FORMULA-CONSTANTS.
004800     05  WS-KAPPA                    PIC S9V9(3) COMP-3.
004900     05  WS-ALPHA                    PIC S9V9(3) COMP-3.
005000     05  WS-AGE-DECAY                PIC S9V9(4) COMP-3
005100                                      VALUE 0.9938.
005200     05  FILLER                      PIC X(01).
005300 01  WS-FORMULA-CONSTANTS-X REDEFINES WS-FORMULA-CONSTANTS
005400                                     PIC X(10).                   AR-03-44
005500
005600 01  WS-INTERMEDIATE-VALUES.
005700     05  WS-CR-OVER-KAPPA            PIC S9(3)V9(4) COMP-3.
005800     05  WS-MIN-RATIO                PIC S9(3)V9(4) COMP-3.
005900     05  WS-MAX-RATIO                PIC S9(3)V9(4) COMP-3.
006000     05  WS-MIN-TERM                 PIC S9(3)V9(6) COMP-3.
006100     05  WS-MAX-TERM                 PIC S9(3)V9(6) COMP-3.
006200     05  WS-AGE-TERM                 PIC S9(3)V9(6) COMP-3.
006300     05  FILLER                      PIC X(01).
006400 01  WS-INTERMEDIATE-VALUES-X REDEFINES WS-INTERMEDIATE-VALUES
006500                                     PIC X(28).                   AR-03-44
006600
006700 01  WS-EGFR-RAW                     PIC S9(3)V9(6) COMP-3.
006800 01  WS-EGFR-WHOLE                   PIC S9(3) COMP-3.
006900
007000*    DEBUG VIEW OF THE LINKAGE RECORD USED BY THE PROD-SUPPORT
007100*    TEAM TO DUMP THE PARAMETER LIST WHEN EGFRCALC 0C7'S
007200 01  WS-DEBUG-LINKAGE-VIEW REDEFINES WS-EGFR-RAW
007300                                     PIC X(05).                   AR-03-44
007400
007500 LINKAGE SECTION.
007600 01  EGFRCALC-LINKAGE.
007700     05  CREAT                       PIC 9(02)V9(02).
007800     05  AGE                         PIC 9(03).
007900     05  GENDER                      PIC X(01).
008000     05  EGFR                        PIC 9(03)V9(01).
008100     05  FILLER                      PIC X(01).
008200
008300 01  RETURN-CD                       PIC S9(04) COMP.
008400
008500 PROCEDURE DIVISION USING EGFRCALC-LINKAGE, RETURN-CD.
008600     IF GENDER = "F"
008700        MOVE 0.7 TO WS-KAPPA
008800        MOVE -0.241 TO WS-ALPHA
008900     ELSE
009000        MOVE 0.9 TO WS-KAPPA
009100        MOVE -0.302 TO WS-ALPHA
009200     END-IF.
009300
009400     COMPUTE WS-CR-OVER-KAPPA = CREAT / WS-KAPPA.
009500
009600     IF WS-CR-OVER-KAPPA < 1
009700        MOVE WS-CR-OVER-KAPPA TO WS-MIN-RATIO
009800        MOVE 1 TO WS-MAX-RATIO
009900     ELSE
010000        MOVE 1 TO WS-MIN-RATIO
010100        MOVE WS-CR-OVER-KAPPA TO WS-MAX-RATIO
010200     END-IF.
010300
010400     COMPUTE WS-MIN-TERM = WS-MIN-RATIO ** WS-ALPHA.
010500     COMPUTE WS-MAX-TERM = WS-MAX-RATIO ** -1.2.
010600     COMPUTE WS-AGE-TERM = WS-AGE-DECAY ** AGE.
010700
010800     COMPUTE WS-EGFR-RAW =
010900        142 * WS-MIN-TERM * WS-MAX-TERM * WS-AGE-TERM.
011000
011100     IF GENDER = "F"
011200        COMPUTE WS-EGFR-RAW = WS-EGFR-RAW * 1.012
011300     END-IF.
011400
011500     COMPUTE WS-EGFR-WHOLE ROUNDED = WS-EGFR-RAW.
011600     MOVE WS-EGFR-WHOLE TO EGFR.
011700     MOVE ZERO TO RETURN-CD.
011800     GOBACK.
