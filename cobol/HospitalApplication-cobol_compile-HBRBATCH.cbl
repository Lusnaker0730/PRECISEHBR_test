000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HBRBATCH.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/14/91.
000600 DATE-COMPILED. 03/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE NIGHTLY PRECISE-HBR BLEEDING RISK
001300*          BATCH CALCULATOR.  IT READS ONE RECORD PER CARDIAC
001400*          PATIENT FROM THE CATH-LAB EXTRACT, CANONICALIZES THE
001500*          LAB VALUES, DERIVES EGFR WHEN NOT DIRECTLY REPORTED,
001600*          EVALUATES THE FIVE ARC-HBR SUB-FACTORS, SCORES THE
001700*          PRECISE-HBR V5.0 INSTRUMENT, RUNS THE ARC TRADE-OFF
001800*          HAZARD MODEL, WRITES A RESULT RECORD PER PATIENT FOR
001900*          THE DISCHARGE-PLANNING EXTRACT AND PRINTS THE DAILY
002000*          BLEEDING RISK REPORT FOR THE CARDIOLOGY SERVICE.
002100*
002200******************************************************************
002300
002400         INPUT FILE              -   DDS0001.PATHBR
002500
002600         OUTPUT FILE PRODUCED    -   DDS0001.RESHBR
002700
002800         REPORT FILE PRODUCED   -   DDS0001.HBRRPT
002900
003000         DUMP FILE               -   SYSOUT
003100
003200******************************************************************
003300*    CHANGE LOG
003400*    03/14/91 JS  ORIGINAL VERSION - PRECISE-HBR V5.0 BATCH RUN
003500*                 PER CARDIOLOGY SVCS REQUEST 4401
003600*    09/02/92 MM  ADDED EGFR DERIVATION VIA EGFRCALC WHEN THE
003700*                 EXTRACT CARRIES NO DIRECT EGFR VALUE, AND LAB
003800*                 UNIT CANONICALIZATION VIA UNITCONV
003900*    06/18/94 AK  ADDED ARC-HBR SUB-FACTOR EVALUATION (TICKET
004000*                 CARD-94-118, BLEEDING RISK COMMITTEE)
004100*    11/09/96 JS  ADDED THE ARC TRADE-OFF HAZARD RUN VIA TOFFCALC
004200*                 AND THE TWO TRADE-OFF COLUMNS ON THE REPORT
004300*    01/22/99 TGD Y2K REVIEW - NO 2-DIGIT YEAR FIELDS PROCESSED
004400*                 BY THIS PROGRAM, NO CHANGE REQUIRED, SIGNED OFF
004500*    05/03/02 MM  ADDED THE MISSING-LAB COUNTS TO THE GRAND
004600*                 TOTALS PER AUDIT AR-02-61
004700*    08/14/03 MM  CORRECTED THE FLAT REDEFINITION WIDTH ON THE
004800*                 CATEGORY AVERAGE WORK AREA (AR-03-44)
004900*    08/22/05 RLH DROPPED THE LK-/LK-HC-/LK-TC- LINKAGE PREFIXES
005000*                 AND SPLIT EACH SUBPROGRAM'S RETURN CODE BACK OUT
005100*                 AS A SECOND CALL PARAMETER TO MATCH THE CLCLBCST
005200*                 CALLING STANDARD (AR-05-19)
005300******************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS NEXT-PAGE.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT
006500     ASSIGN TO UT-S-SYSOUT
006600       ORGANIZATION IS SEQUENTIAL.
006700
006800     SELECT PATIENT-FILE
006900     ASSIGN TO UT-S-PATHBR
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300     SELECT RESULT-FILE
007400     ASSIGN TO UT-S-RESHBR
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800     SELECT REPORT-FILE
007900     ASSIGN TO UT-S-HBRRPT
008000       ACCESS MODE IS SEQUENTIAL.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SYSOUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 130 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS SYSOUT-REC.
009000 01  SYSOUT-REC  PIC X(130).
009100
009200 FD  REPORT-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 132 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS RPT-REC.
009800 01  RPT-REC  PIC X(132).
009900
010000****** THIS FILE IS PASSED IN FROM THE NIGHTLY CATH-LAB EXTRACT
010100****** IT CONSISTS OF ONE RECORD PER CARDIAC PATIENT SCORED
010200****** NO KEY SEQUENCE IS REQUIRED - RECORDS ARE READ IN ARRIVAL
010300****** ORDER AND THE RISK-CATEGORY BREAK IS ACCUMULATED REGARDLESS
010400 FD  PATIENT-FILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 100 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS PATIENT-HBR-REC.
011000 COPY PATHBRIN.
011100
011200****** ONE RECORD WRITTEN PER PATIENT SCORED, PICKED UP BY THE
011300****** DISCHARGE-PLANNING EXTRACT JOB LATER THE SAME NIGHT
011400 FD  RESULT-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 70 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS RESULT-HBR-REC.
012000 COPY RESHBROU.
012100
012200 WORKING-STORAGE SECTION.
012300 01  FILE-STATUS-CODES.
012400     05  OFCODE                  PIC X(02).
012500         88 CODE-WRITE   VALUE SPACES.
012600     05  FILLER                  PIC X(01).
012700
012800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012900     05 RECORDS-READ             PIC 9(7) COMP.
013000     05 RECORDS-WRITTEN          PIC 9(7) COMP.
013100     05 WS-PAGES                 PIC 9(3) COMP VALUE 1.
013200     05 WS-LINES                 PIC 9(3) COMP VALUE 99.
013300     05 WS-MISSING-HB-COUNT      PIC 9(7) COMP.
013400     05 WS-MISSING-EGFR-COUNT    PIC 9(7) COMP.
013500     05 WS-MISSING-WBC-COUNT     PIC 9(7) COMP.
013600     05 WS-ARC-COUNT-WORK        PIC 9(1) COMP.
013700     05 FILLER                   PIC X(01).
013800
013900 01  WS-CATEGORY-TOTALS.
014000     05 WS-NOTHBR-COUNT          PIC 9(7) COMP.
014100     05 WS-NOTHBR-SCORE-SUM      PIC S9(7) COMP.
014200     05 WS-HBR-COUNT             PIC 9(7) COMP.
014300     05 WS-HBR-SCORE-SUM         PIC S9(7) COMP.
014400     05 WS-VHBR-COUNT            PIC 9(7) COMP.
014500     05 WS-VHBR-SCORE-SUM        PIC S9(7) COMP.
014600     05 FILLER                   PIC X(01).
014700 01  WS-CATEGORY-TOTALS-X REDEFINES WS-CATEGORY-TOTALS
014800                                     PIC X(25).
014900
015000 01  FLAGS-AND-SWITCHES.
015100     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
015200         88 NO-MORE-DATA VALUE "N".
015300     05 WS-HB-AVAIL              PIC X(01).
015400         88 HB-IS-AVAIL   VALUE "Y".
015500     05 WS-WBC-AVAIL             PIC X(01).
015600         88 WBC-IS-AVAIL  VALUE "Y".
015700     05 WS-EGFR-AVAIL            PIC X(01).
015800         88 EGFR-IS-AVAIL VALUE "Y".
015900     05 WS-ARC-ANY-FACTOR        PIC X(01).
016000         88 ARC-ANY-FACTOR-YES VALUE "Y".
016100     05 FILLER                   PIC X(01).
016200 01  FLAGS-AND-SWITCHES-X REDEFINES FLAGS-AND-SWITCHES
016300                                     PIC X(06).
016400
016500*    CANONICAL LAB VALUES AFTER UNITCONV HAS RUN, AND THE EGFR
016600*    VALUE ACTUALLY USED FOR SCORING (DIRECT OR CKD-EPI DERIVED).
016700 01  WS-CANON-LAB-VALUES.
016800     05 WS-CANON-HB              PIC S9(5)V9(4) COMP-3.
016900     05 WS-CANON-WBC             PIC S9(5)V9(4) COMP-3.
017000     05 WS-CANON-CREAT           PIC S9(5)V9(4) COMP-3.
017100     05 WS-CANON-PLATELETS       PIC S9(5)V9(4) COMP-3.
017200     05 WS-EGFR-VALUE            PIC 9(03)V9(01).
017300     05 FILLER                   PIC X(01).
017400 01  WS-CANON-LAB-VALUES-X REDEFINES WS-CANON-LAB-VALUES
017500                                     PIC X(25).                   AR-03-44
017600
017700*    EACH MIRROR GROUP BELOW REUSES THE SAME FIELD NAMES THE
017800*    CALLED SUBPROGRAM DECLARES IN ITS OWN LINKAGE SECTION - THE
017900*    SAME CONVENTION CLCLBCST AND ITS CALLERS USE.  WHERE TWO
018000*    MIRROR GROUPS SHARE A FIELD NAME (AGE, HB, EGFR AND THE
018100*    AVAILABILITY FLAGS ARE CARRIED BY MORE THAN ONE SUBPROGRAM)
018200*    THE PROCEDURE DIVISION QUALIFIES THE REFERENCE WITH OF,
018300*    E.G. "AGE OF TOFFCALC-LINKAGE" (AR-05-19)
018400 01  UNITCONV-LINKAGE.
018500     05  LAB-TYPE                    PIC X(01).
018600     05  UNIT-CODE                   PIC X(06).
018700     05  RAW-VALUE                   PIC S9(5)V9(4) COMP-3.
018800     05  CANON-VALUE                 PIC S9(5)V9(4) COMP-3.
018900     05  FILLER                      PIC X(01).
019000
019100 01  EGFRCALC-LINKAGE.
019200     05  CREAT                       PIC 9(02)V9(02).
019300     05  AGE                         PIC 9(03).
019400     05  GENDER                      PIC X(01).
019500     05  EGFR                        PIC 9(03)V9(01).
019600     05  FILLER                      PIC X(01).
019700
019800 01  HBRCALC-LINKAGE.
019900     05  AGE                         PIC 9(03).
020000     05  HB                          PIC 9(02)V9(02).
020100     05  HB-AVAIL                    PIC X(01).
020200     05  EGFR                        PIC 9(03)V9(01).
020300     05  EGFR-AVAIL                  PIC X(01).
020400     05  WBC                         PIC 9(03)V9(02).
020500     05  WBC-AVAIL                   PIC X(01).
020600     05  PRIOR-BLEED                 PIC X(01).
020700     05  OAC                         PIC X(01).
020800     05  ARC-ANY-FACTOR              PIC X(01).
020900     05  AGE-SCORE                   PIC 9(02)V9(02).
021000     05  HB-SCORE                    PIC 9(02)V9(02).
021100     05  EGFR-SCORE                  PIC 9(02)V9(02).
021200     05  WBC-SCORE                   PIC 9(02)V9(02).
021300     05  BLEED-PTS                   PIC 9(01).
021400     05  OAC-PTS                     PIC 9(01).
021500     05  ARC-PTS                     PIC 9(01).
021600     05  FINAL-SCORE                 PIC 9(03).
021700     05  RISK-PCT                    PIC 9(02)V9(02).
021800     05  CATEGORY                    PIC X(20).
021900     05  FILLER                      PIC X(01).
022000
022100 01  TOFFCALC-LINKAGE.
022200     05  AGE                         PIC 9(03).
022300     05  HB                          PIC 9(02)V9(02).
022400     05  HB-AVAIL                    PIC X(01).
022500     05  EGFR                        PIC 9(03)V9(01).
022600     05  EGFR-AVAIL                  PIC X(01).
022700     05  DIABETES                    PIC X(01).
022800     05  PRIOR-MI                    PIC X(01).
022900     05  SMOKER                      PIC X(01).
023000     05  NSTEMI-STEMI                PIC X(01).
023100     05  COMPLEX-PCI                 PIC X(01).
023200     05  BMS                         PIC X(01).
023300     05  COPD                        PIC X(01).
023400     05  OAC-DISCHARGE               PIC X(01).
023500     05  BLEED-PCT                   PIC 9(03)V9(02).
023600     05  THROMB-PCT                  PIC 9(03)V9(02).
023700     05  FILLER                      PIC X(01).
023800
023900*    EACH SUBPROGRAM'S CALL-SITE RETURN CODE, PASSED AS THE
024000*    SECOND USING PARAMETER ON ITS CALL - THE SAME WAY PATSRCH
024100*    PASSES CALC-CALL-RET-CODE ON ITS CALL TO CLCLBCST (AR-05-19)
024200 01  SUBPROGRAM-RETURN-CODES.
024300     05  UNITCONV-RET-CODE           PIC S9(04) COMP.
024400     05  EGFRCALC-RET-CODE           PIC S9(04) COMP.
024500     05  HBRCALC-RET-CODE            PIC S9(04) COMP.
024600     05  TOFFCALC-RET-CODE           PIC S9(04) COMP.
024700     05  FILLER                      PIC X(01).
024800
024900 01  WS-HDR-REC.
025000     05  FILLER                  PIC X(1) VALUE " ".
025100     05  FILLER                  PIC X(30) VALUE SPACE.
025200     05  FILLER                  PIC X(50) VALUE
025300     "PRECISE-HBR BLEEDING RISK BATCH REPORT".
025400     05  FILLER         PIC X(26)
025500                   VALUE "Page Number:" JUSTIFIED RIGHT.
025600     05  PAGE-NBR-O              PIC ZZ9.
025700
025800 01  WS-COLM-HDR-REC.
025900     05  FILLER            PIC X(10) VALUE "PATIENT ID".
026000     05  FILLER            PIC X(6)  VALUE "AGE".
026100     05  FILLER            PIC X(5)  VALUE "SEX".
026200     05  FILLER            PIC X(7)  VALUE "SCORE".
026300     05  FILLER            PIC X(22) VALUE "CATEGORY".
026400     05  FILLER            PIC X(14) VALUE "BLEED RISK %".
026500     05  FILLER            PIC X(12) VALUE "T/O BLEED %".
026600     05  FILLER            PIC X(12) VALUE "T/O THROMB %".
026700
026800 01  WS-PATIENT-RPT-REC.
026900     05  PAT-ID-O                PIC X(08).
027000     05  FILLER                  PIC X(02) VALUE SPACES.
027100     05  AGE-O                   PIC ZZ9.
027200     05  FILLER                  PIC X(03) VALUE SPACES.
027300     05  SEX-O                   PIC X(01).
027400     05  FILLER                  PIC X(04) VALUE SPACES.
027500     05  SCORE-O                 PIC ZZ9.
027600     05  FILLER                  PIC X(04) VALUE SPACES.
027700     05  CATEGORY-O              PIC X(20).
027800     05  FILLER                  PIC X(02) VALUE SPACES.
027900     05  BLEED-PCT-O             PIC ZZ9.99.
028000     05  FILLER                  PIC X(06) VALUE SPACES.
028100     05  TO-BLEED-O              PIC ZZZ.99.
028200     05  FILLER                  PIC X(05) VALUE SPACES.
028300     05  TO-THROMB-O             PIC ZZZ.99.
028400
028500 01  WS-CATEGORY-RPT-REC.
028600     05  FILLER                  PIC X(02) VALUE SPACES.
028700     05  CAT-NAME-O              PIC X(20).
028800     05  FILLER                  PIC X(05) VALUE "CNT: ".
028900     05  CAT-COUNT-O             PIC ZZZ,ZZ9.
029000     05  FILLER                  PIC X(13) VALUE "  AVG SCORE: ".
029100     05  CAT-AVG-SCORE-O         PIC ZZ9.99.
029200
029300 01  WS-TOTAL-RPT-REC.
029400     05  FILLER                  PIC X(25) VALUE SPACES.
029500     05  TOTAL-LABEL-O           PIC X(34).
029600     05  TOTAL-VALUE-O           PIC ZZZ,ZZ9.
029700
029800 01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.
029900
030000 01  ABEND-REC.
030100     05  FILLER                  PIC X(10) VALUE "** ABEND *".
030200     05  ABEND-REASON            PIC X(50).
030300     05  FILLER                  PIC X(70) VALUE SPACES.
030400
030500 01  WS-AVG-WORK-AREA.
030600     05  WS-AVG-SCORE            PIC S9(3)V9(2) COMP-3.
030700     05  FILLER                  PIC X(01).
030800 01  WS-AVG-WORK-AREA-X REDEFINES WS-AVG-WORK-AREA
030900                                     PIC X(04).                   AR-03-44
031000
031100 01  PARA-NAME                   PIC X(30).
031200
031300 77  ZERO-VAL                    PIC 9(01) COMP VALUE ZERO.
031400 77  ONE-VAL                     PIC 9(01) COMP VALUE 1.
031500
031600 PROCEDURE DIVISION.
031700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
031800     PERFORM 100-MAINLINE THRU 100-EXIT
031900         UNTIL NO-MORE-DATA.
032000     PERFORM 999-CLEANUP THRU 999-EXIT.
032100     STOP RUN.
032200
032300 000-HOUSEKEEPING.
032400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
032600                WS-CATEGORY-TOTALS.
032700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
032800     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
032900     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
033000     PERFORM 900-READ-PATIENT THRU 900-EXIT.
033100     IF NO-MORE-DATA
033200        MOVE "EMPTY PATIENT INPUT FILE" TO ABEND-REASON
033300        GO TO 1000-ABEND-RTN.
033400 000-EXIT.
033500     EXIT.
033600
033700 100-MAINLINE.
033800     MOVE "100-MAINLINE" TO PARA-NAME.
033900     PERFORM 200-NORMALIZE-LABS THRU 200-EXIT.
034000     PERFORM 250-DERIVE-EGFR THRU 250-EXIT.
034100     PERFORM 300-EVALUATE-ARC-FACTORS THRU 300-EXIT.
034200     PERFORM 400-SCORE-PATIENT THRU 400-EXIT.
034300     PERFORM 450-TRADEOFF-PATIENT THRU 450-EXIT.
034400     PERFORM 500-BUILD-RESULT-REC THRU 500-EXIT.
034500     PERFORM 550-WRITE-RESULT THRU 550-EXIT.
034600     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
034700     PERFORM 650-ACCUM-TOTALS THRU 650-EXIT.
034800     PERFORM 900-READ-PATIENT THRU 900-EXIT.
034900 100-EXIT.
035000     EXIT.
035100
035200*    CANONICALIZE EACH LAB VALUE THROUGH UNITCONV.  A BLANK UNIT
035300*    CODE ON THE EXTRACT MEANS THE VALUE IS ALREADY CANONICAL -
035400*    UNITCONV TREATS A BLANK THE SAME AS G/DL, MG/DL, ETC.
035500 200-NORMALIZE-LABS.
035600     MOVE "N" TO WS-HB-AVAIL.
035700     MOVE ZERO TO WS-CANON-HB.
035800     IF PAT-HB > ZERO
035900        MOVE "H"          TO LAB-TYPE
036000        MOVE PAT-HB-UNIT  TO UNIT-CODE
036100        MOVE PAT-HB       TO RAW-VALUE
036200        CALL "UNITCONV" USING UNITCONV-LINKAGE, UNITCONV-RET-CODE
036300        MOVE CANON-VALUE TO WS-CANON-HB
036400        MOVE "Y" TO WS-HB-AVAIL
036500     ELSE
036600        ADD +1 TO WS-MISSING-HB-COUNT
036700     END-IF.
036800
036900     MOVE "N" TO WS-WBC-AVAIL.
037000     MOVE ZERO TO WS-CANON-WBC.
037100     IF PAT-WBC > ZERO
037200        MOVE "W"          TO LAB-TYPE
037300        MOVE PAT-WBC-UNIT TO UNIT-CODE
037400        MOVE PAT-WBC      TO RAW-VALUE
037500        CALL "UNITCONV" USING UNITCONV-LINKAGE, UNITCONV-RET-CODE
037600        MOVE CANON-VALUE TO WS-CANON-WBC
037700        MOVE "Y" TO WS-WBC-AVAIL
037800     ELSE
037900        ADD +1 TO WS-MISSING-WBC-COUNT
038000     END-IF.
038100
038200     MOVE ZERO TO WS-CANON-CREAT.
038300     IF PAT-CREAT > ZERO
038400        MOVE "C"            TO LAB-TYPE
038500        MOVE PAT-CREAT-UNIT TO UNIT-CODE
038600        MOVE PAT-CREAT      TO RAW-VALUE
038700        CALL "UNITCONV" USING UNITCONV-LINKAGE, UNITCONV-RET-CODE
038800        MOVE CANON-VALUE TO WS-CANON-CREAT
038900     END-IF.
039000
039100     MOVE ZERO TO WS-CANON-PLATELETS.
039200     IF PAT-PLATELETS > ZERO
039300        MOVE "P"           TO LAB-TYPE
039400        MOVE PAT-PLT-UNIT  TO UNIT-CODE
039500        MOVE PAT-PLATELETS TO RAW-VALUE
039600        CALL "UNITCONV" USING UNITCONV-LINKAGE, UNITCONV-RET-CODE
039700        MOVE CANON-VALUE TO WS-CANON-PLATELETS
039800     END-IF.
039900 200-EXIT.
040000     EXIT.
040100
040200*    USE THE DIRECT EGFR WHEN THE EXTRACT CARRIES ONE; OTHERWISE
040300*    DERIVE IT FROM CREATININE, AGE AND GENDER VIA CKD-EPI WHEN
040400*    ALL THREE ARE PRESENT.  NO OTHER SOURCE OF EGFR EXISTS.
040500 250-DERIVE-EGFR.
040600     MOVE ZERO TO WS-EGFR-VALUE.
040700     MOVE "N" TO WS-EGFR-AVAIL.
040800     IF PAT-EGFR > ZERO
040900        MOVE PAT-EGFR TO WS-EGFR-VALUE
041000        MOVE "Y" TO WS-EGFR-AVAIL
041100     ELSE
041200        IF WS-CANON-CREAT > ZERO AND PAT-AGE > ZERO
041300           AND (PAT-GENDER-MALE OR PAT-GENDER-FEMALE)
041400           MOVE WS-CANON-CREAT TO CREAT OF EGFRCALC-LINKAGE
041500           MOVE PAT-AGE        TO AGE OF EGFRCALC-LINKAGE
041600           MOVE PAT-GENDER     TO GENDER
041700           CALL "EGFRCALC" USING EGFRCALC-LINKAGE, EGFRCALC-RET-CODE
041800           MOVE EGFR OF EGFRCALC-LINKAGE TO WS-EGFR-VALUE
041900           MOVE "Y" TO WS-EGFR-AVAIL
042000        END-IF
042100     END-IF.
042200     IF NOT EGFR-IS-AVAIL
042300        ADD +1 TO WS-MISSING-EGFR-COUNT
042400     END-IF.
042500 250-EXIT.
042600     EXIT.
042700
042800*    ARC-HBR COMPOSITE - FIVE SUB-FACTORS, NONE SCORE ON THEIR
042900*    OWN, ONLY THE "ANY FACTOR" FLAG AND THE FACTOR COUNT ARE
043000*    CARRIED FORWARD (PER THE 06/18/94 COMMITTEE RULING).
043100 300-EVALUATE-ARC-FACTORS.
043200     MOVE ZERO TO WS-ARC-COUNT-WORK.
043300     IF WS-CANON-PLATELETS > ZERO
043400           AND WS-CANON-PLATELETS < 100
043500        ADD +1 TO WS-ARC-COUNT-WORK
043600     END-IF.
043700     IF BLEED-DIATH-YES
043800        ADD +1 TO WS-ARC-COUNT-WORK
043900     END-IF.
044000     IF CIRRHOSIS-YES AND PORTAL-HTN-YES
044100        ADD +1 TO WS-ARC-COUNT-WORK
044200     END-IF.
044300     IF MALIGNANCY-YES AND MALIG-ACTIVE-YES
044400        ADD +1 TO WS-ARC-COUNT-WORK
044500     END-IF.
044600     IF NSAID-STEROID-YES
044700        ADD +1 TO WS-ARC-COUNT-WORK
044800     END-IF.
044900     IF WS-ARC-COUNT-WORK > ZERO
045000        MOVE "Y" TO WS-ARC-ANY-FACTOR
045100     ELSE
045200        MOVE "N" TO WS-ARC-ANY-FACTOR
045300     END-IF.
045400 300-EXIT.
045500     EXIT.
045600
045700 400-SCORE-PATIENT.
045800     MOVE PAT-AGE          TO AGE OF HBRCALC-LINKAGE.
045900     MOVE WS-CANON-HB      TO HB OF HBRCALC-LINKAGE.
046000     MOVE WS-HB-AVAIL      TO HB-AVAIL OF HBRCALC-LINKAGE.
046100     MOVE WS-EGFR-VALUE    TO EGFR OF HBRCALC-LINKAGE.
046200     MOVE WS-EGFR-AVAIL    TO EGFR-AVAIL OF HBRCALC-LINKAGE.
046300     MOVE WS-CANON-WBC     TO WBC.
046400     MOVE WS-WBC-AVAIL     TO WBC-AVAIL.
046500     MOVE PAT-PRIOR-BLEED  TO PRIOR-BLEED.
046600     MOVE PAT-OAC          TO OAC.
046700     MOVE WS-ARC-ANY-FACTOR TO ARC-ANY-FACTOR.
046800     CALL "HBRCALC" USING HBRCALC-LINKAGE, HBRCALC-RET-CODE.
046900 400-EXIT.
047000     EXIT.
047100
047200 450-TRADEOFF-PATIENT.
047300     MOVE PAT-AGE           TO AGE OF TOFFCALC-LINKAGE.
047400     MOVE WS-CANON-HB       TO HB OF TOFFCALC-LINKAGE.
047500     MOVE WS-HB-AVAIL       TO HB-AVAIL OF TOFFCALC-LINKAGE.
047600     MOVE WS-EGFR-VALUE     TO EGFR OF TOFFCALC-LINKAGE.
047700     MOVE WS-EGFR-AVAIL     TO EGFR-AVAIL OF TOFFCALC-LINKAGE.
047800     MOVE PAT-DIABETES      TO DIABETES.
047900     MOVE PAT-PRIOR-MI      TO PRIOR-MI.
048000     MOVE PAT-SMOKER        TO SMOKER.
048100     MOVE PAT-NSTEMI-STEMI  TO NSTEMI-STEMI.
048200     MOVE PAT-COMPLEX-PCI   TO COMPLEX-PCI.
048300     MOVE PAT-BMS           TO BMS.
048400     MOVE PAT-COPD          TO COPD.
048500     MOVE PAT-OAC-DISCHARGE TO OAC-DISCHARGE.
048600     CALL "TOFFCALC" USING TOFFCALC-LINKAGE, TOFFCALC-RET-CODE.
048700 450-EXIT.
048800     EXIT.
048900
049000 500-BUILD-RESULT-REC.
049100     MOVE PAT-ID                TO RES-PAT-ID.
049200     MOVE FINAL-SCORE         TO RES-SCORE.
049300     MOVE CATEGORY            TO RES-CATEGORY.
049400     MOVE RISK-PCT            TO RES-BLEED-RISK-PCT.
049500     MOVE AGE-SCORE           TO RES-AGE-SCORE.
049600     MOVE HB-SCORE            TO RES-HB-SCORE.
049700     MOVE EGFR-SCORE          TO RES-EGFR-SCORE.
049800     MOVE WBC-SCORE           TO RES-WBC-SCORE.
049900     MOVE BLEED-PTS           TO RES-BLEED-PTS.
050000     MOVE OAC-PTS             TO RES-OAC-PTS.
050100     MOVE ARC-PTS             TO RES-ARC-PTS.
050200     MOVE WS-ARC-COUNT-WORK     TO RES-ARC-COUNT.
050300     MOVE BLEED-PCT           TO RES-TO-BLEED-PCT.
050400     MOVE THROMB-PCT          TO RES-TO-THROMB-PCT.
050500 500-EXIT.
050600     EXIT.
050700
050800 550-WRITE-RESULT.
050900     WRITE RESULT-HBR-REC.
051000     ADD +1 TO RECORDS-WRITTEN.
051100 550-EXIT.
051200     EXIT.
051300
051400 600-PAGE-BREAK.
051500     MOVE "600-PAGE-BREAK" TO PARA-NAME.
051600     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
051700     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
051800 600-EXIT.
051900     EXIT.
052000
052100 650-ACCUM-TOTALS.
052200     MOVE "650-ACCUM-TOTALS" TO PARA-NAME.
052300     IF CATEGORY = "NOT HIGH BLEED RISK"
052400        ADD +1 TO WS-NOTHBR-COUNT
052500        ADD FINAL-SCORE TO WS-NOTHBR-SCORE-SUM
052600     ELSE
052700        IF CATEGORY = "HBR"
052800           ADD +1 TO WS-HBR-COUNT
052900           ADD FINAL-SCORE TO WS-HBR-SCORE-SUM
053000        ELSE
053100           ADD +1 TO WS-VHBR-COUNT
053200           ADD FINAL-SCORE TO WS-VHBR-SCORE-SUM
053300        END-IF
053400     END-IF.
053500 650-EXIT.
053600     EXIT.
053700
053800 700-WRITE-PAGE-HDR.
053900     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
054000     WRITE RPT-REC FROM WS-BLANK-LINE
054100         AFTER ADVANCING 1.
054200     MOVE WS-PAGES TO PAGE-NBR-O.
054300     WRITE RPT-REC FROM WS-HDR-REC
054400         AFTER ADVANCING NEXT-PAGE.
054500     MOVE ZERO TO WS-LINES.
054600     ADD +1 TO WS-PAGES.
054700     WRITE RPT-REC FROM WS-BLANK-LINE
054800         AFTER ADVANCING 1.
054900 700-EXIT.
055000     EXIT.
055100
055200 720-WRITE-COLM-HDR.
055300     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
055400     WRITE RPT-REC FROM WS-COLM-HDR-REC
055500         AFTER ADVANCING 2.
055600     ADD +1 TO WS-LINES.
055700 720-EXIT.
055800     EXIT.
055900
056000 740-WRITE-DETAIL-LINE.
056100     MOVE "740-WRITE-DETAIL-LINE" TO PARA-NAME.
056200     IF WS-LINES > 50
056300        PERFORM 600-PAGE-BREAK THRU 600-EXIT.
056400     MOVE RES-PAT-ID           TO PAT-ID-O.
056500     MOVE PAT-AGE              TO AGE-O.
056600     MOVE PAT-GENDER           TO SEX-O.
056700     MOVE RES-SCORE            TO SCORE-O.
056800     MOVE RES-CATEGORY         TO CATEGORY-O.
056900     MOVE RES-BLEED-RISK-PCT   TO BLEED-PCT-O.
057000     MOVE RES-TO-BLEED-PCT     TO TO-BLEED-O.
057100     MOVE RES-TO-THROMB-PCT    TO TO-THROMB-O.
057200     WRITE RPT-REC FROM WS-PATIENT-RPT-REC
057300         AFTER ADVANCING 1.
057400     ADD +1 TO WS-LINES.
057500 740-EXIT.
057600     EXIT.
057700
057800 800-OPEN-FILES.
057900     MOVE "800-OPEN-FILES" TO PARA-NAME.
058000     OPEN INPUT PATIENT-FILE.
058100     OPEN OUTPUT RESULT-FILE, REPORT-FILE, SYSOUT.
058200 800-EXIT.
058300     EXIT.
058400
058500 850-CLOSE-FILES.
058600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
058700     CLOSE PATIENT-FILE, RESULT-FILE, REPORT-FILE, SYSOUT.
058800 850-EXIT.
058900     EXIT.
059000
059100 900-READ-PATIENT.
059200     READ PATIENT-FILE INTO PATIENT-HBR-REC
059300         AT END MOVE "N" TO MORE-DATA-SW
059400         GO TO 900-EXIT
059500     END-READ.
059600     ADD +1 TO RECORDS-READ.
059700 900-EXIT.
059800     EXIT.
059900
060000 950-PRINT-CATEGORY-SUMMARY.
060100     MOVE "950-PRINT-CATEGORY-SUMMARY" TO PARA-NAME.
060200     WRITE RPT-REC FROM WS-BLANK-LINE
060300         AFTER ADVANCING 2.
060400
060500     MOVE "NOT HIGH BLEED RISK" TO CAT-NAME-O.
060600     MOVE WS-NOTHBR-COUNT TO CAT-COUNT-O.
060700     MOVE ZERO TO WS-AVG-SCORE.
060800     IF WS-NOTHBR-COUNT > ZERO
060900        COMPUTE WS-AVG-SCORE ROUNDED =
061000           WS-NOTHBR-SCORE-SUM / WS-NOTHBR-COUNT
061100     END-IF.
061200     MOVE WS-AVG-SCORE TO CAT-AVG-SCORE-O.
061300     WRITE RPT-REC FROM WS-CATEGORY-RPT-REC
061400         AFTER ADVANCING 1.
061500
061600     MOVE "HBR" TO CAT-NAME-O.
061700     MOVE WS-HBR-COUNT TO CAT-COUNT-O.
061800     MOVE ZERO TO WS-AVG-SCORE.
061900     IF WS-HBR-COUNT > ZERO
062000        COMPUTE WS-AVG-SCORE ROUNDED =
062100           WS-HBR-SCORE-SUM / WS-HBR-COUNT
062200     END-IF.
062300     MOVE WS-AVG-SCORE TO CAT-AVG-SCORE-O.
062400     WRITE RPT-REC FROM WS-CATEGORY-RPT-REC
062500         AFTER ADVANCING 1.
062600
062700     MOVE "VERY HBR" TO CAT-NAME-O.
062800     MOVE WS-VHBR-COUNT TO CAT-COUNT-O.
062900     MOVE ZERO TO WS-AVG-SCORE.
063000     IF WS-VHBR-COUNT > ZERO
063100        COMPUTE WS-AVG-SCORE ROUNDED =
063200           WS-VHBR-SCORE-SUM / WS-VHBR-COUNT
063300     END-IF.
063400     MOVE WS-AVG-SCORE TO CAT-AVG-SCORE-O.
063500     WRITE RPT-REC FROM WS-CATEGORY-RPT-REC
063600         AFTER ADVANCING 1.
063700 950-EXIT.
063800     EXIT.
063900
064000 970-PRINT-GRAND-TOTALS.
064100     MOVE "970-PRINT-GRAND-TOTALS" TO PARA-NAME.
064200     WRITE RPT-REC FROM WS-BLANK-LINE
064300         AFTER ADVANCING 2.
064400
064500     MOVE "TOTAL PATIENTS READ" TO TOTAL-LABEL-O.
064600     MOVE RECORDS-READ TO TOTAL-VALUE-O.
064700     WRITE RPT-REC FROM WS-TOTAL-RPT-REC
064800         AFTER ADVANCING 1.
064900
065000     MOVE "TOTAL RESULTS WRITTEN" TO TOTAL-LABEL-O.
065100     MOVE RECORDS-WRITTEN TO TOTAL-VALUE-O.
065200     WRITE RPT-REC FROM WS-TOTAL-RPT-REC
065300         AFTER ADVANCING 1.
065400
065500     MOVE "RECORDS MISSING HEMOGLOBIN" TO TOTAL-LABEL-O.
065600     MOVE WS-MISSING-HB-COUNT TO TOTAL-VALUE-O.
065700     WRITE RPT-REC FROM WS-TOTAL-RPT-REC
065800         AFTER ADVANCING 1.
065900
066000     MOVE "RECORDS MISSING EGFR" TO TOTAL-LABEL-O.
066100     MOVE WS-MISSING-EGFR-COUNT TO TOTAL-VALUE-O.
066200     WRITE RPT-REC FROM WS-TOTAL-RPT-REC
066300         AFTER ADVANCING 1.
066400
066500     MOVE "RECORDS MISSING WBC" TO TOTAL-LABEL-O.
066600     MOVE WS-MISSING-WBC-COUNT TO TOTAL-VALUE-O.
066700     WRITE RPT-REC FROM WS-TOTAL-RPT-REC
066800         AFTER ADVANCING 1.
066900 970-EXIT.
067000     EXIT.
067100
067200 999-CLEANUP.
067300     MOVE "999-CLEANUP" TO PARA-NAME.
067400     PERFORM 950-PRINT-CATEGORY-SUMMARY THRU 950-EXIT.
067500     PERFORM 970-PRINT-GRAND-TOTALS THRU 970-EXIT.
067600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
067700     DISPLAY "** PATIENT RECORDS READ **".
067800     DISPLAY RECORDS-READ.
067900     DISPLAY "** RESULT RECORDS WRITTEN **".
068000     DISPLAY RECORDS-WRITTEN.
068100     DISPLAY "******** NORMAL END OF JOB HBRBATCH ********".
068200 999-EXIT.
068300     EXIT.
068400
068500 1000-ABEND-RTN.
068600     WRITE SYSOUT-REC FROM ABEND-REC.
068700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
068800     DISPLAY "*** ABNORMAL END OF JOB - HBRBATCH ***" UPON CONSOLE.
068900     DIVIDE ZERO-VAL INTO ONE-VAL.
